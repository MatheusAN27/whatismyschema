000100******************************************************************COLECPY
000200*                                                                *COLECPY
000300*   COPYBOOK:  COLECPY                                           *COLECPY
000400*   ONE COLUMN DESCRIPTOR ENTRY FOR THE SCHEMA-DISCOVERY TABLE.  *COLECPY
000500*   FIELDS ONLY -- NO 01 OR OCCURS HERE.  THE COPYING PROGRAM    *COLECPY
000600*   SUPPLIES ITS OWN ENCLOSING LEVEL (A TABLE ENTRY IN SCHEMDSC, *COLECPY
000700*   A SINGLE LINKAGE ITEM IN TYPEDISC) SO THIS MEMBER IS COPIED  *COLECPY
000800*   UNCHANGED INTO BOTH PLACES.                                 *COLECPY
000900*                                                                *COLECPY
001000*   COL-TYPE-CODE RUNNING STATE --                               *COLECPY
001100*       1 = NOTHING SEEN YET (NULLS ONLY, OR NO DATA LINES)     *COLECPY
001200*       2 = INTEGER                                             *COLECPY
001300*       3 = DECIMAL                                             *COLECPY
001400*       4 = STRING  (ONCE SET, STAYS SET -- SEE TYPEDISC)       *COLECPY
001500*                                                                *COLECPY
002000* 1999-02-08 RWS REQ4471  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS   CHG004471
002100*                         IN THIS MEMBER, NO CHANGE REQUIRED.   CHG004471
002150* 2002-05-14 MWK REQ5290  CONFIRMED COL-MAX-INT-VALUE'S S9(18) WIDTH CHG005290
002160*                         STILL COVERS BIGINT AFTER THE CALLERS'    CHG005290
002170*                         SCRATCH FIELDS MOVED TO 77-LEVELS; NO     CHG005290
002180*                         CHANGE REQUIRED IN THIS MEMBER.           CHG005290
002200******************************************************************COLECPY
002300    10  COL-NAME              PIC X(32).                        COLECPY
002400    10  COL-TYPE-CODE         PIC 9.                             COLECPY
002500    10  COL-MAX-ABS-DIGITS    PIC 9(03)    COMP-3.               COLECPY
002600    10  COL-MAX-SCALE         PIC 9(03)    COMP-3.               COLECPY
002700    10  COL-SAW-SCIENTIFIC    PIC X.                             COLECPY
002800        88  COL-SCIENTIFIC-SEEN             VALUE 'Y'.           COLECPY
002900        88  COL-SCIENTIFIC-NOT-SEEN         VALUE 'N'.           COLECPY
003000    10  COL-MAX-INT-VALUE     PIC S9(18)   COMP-3.               COLECPY
003100    10  FILLER                PIC X(05).                         COLECPY
