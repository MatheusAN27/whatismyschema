000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHEMDSC.
000400 AUTHOR. D L STOUT.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/91.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   SCHEMDSC -- THE "WHAT IS MY SCHEMA" BATCH JOB.               *
001200*                                                                *
001300*   READS A DELIMITED EXTRACT FILE (DDDELIM), TREATS THE FIRST   *
001400*   NON-SKIPPED LINE AS A HEADER NAMING THE COLUMNS, THEN SCANS  *
001500*   EVERY DATA LINE BEHIND IT.  FOR EACH COLUMN WE KEEP A        *
001600*   RUNNING "TIGHTEST TYPE SEEN SO FAR" -- TINYINT UP THROUGH    *
001700*   BIGINT, DECIMAL WITH A DISCOVERED PRECISION AND SCALE, OR    *
001800*   PLAIN STRING WHEN NOTHING NARROWER WILL HOLD THE DATA.  AT   *
001900*   END OF FILE WE WRITE OUT A CREATE TABLE STATEMENT (DDSCHRPT) *
002000*   A PROGRAMMER CAN HAND TO WHOEVER OWNS THE TARGET DATABASE.   *
002100*                                                                *
002200*   THIS IS A ONE-FILE-PER-RUN JOB -- RERUN THE STEP FOR EACH    *
002300*   EXTRACT.  THE SEPARATOR, SKIP COUNT, NULL SENTINEL AND       *
002400*   TARGET TABLE NAME ARE CARRIED AS WORKING-STORAGE DEFAULTS;   *
002500*   CHANGE THEM HERE (NOT VIA A PARM CARD) UNTIL OPS ASKS FOR    *
002600*   A PROPER PARM INTERFACE.                                    *
002700*                                                                *
002800*   THE PER-VALUE CLASSIFY/MERGE LOGIC LIVES IN TYPEDISC, NOT    *
002900*   HERE -- IT HAS ITS OWN UNIT TESTS AND ITS OWN CHANGE LOG.    *
003000*   DO NOT DUPLICATE THAT LOGIC IN THIS PROGRAM.                 *
003100*                                                                *
003200******************************************************************
003300*                 C H A N G E   L O G                            *
003400******************************************************************
003500* 03/02/91 DLS REQ1090  ORIGINAL WRITE-UP.                        *CHG001090
003600* 03/02/91 DLS REQ1090  THIS ONE CAN BE MADE TO ABEND -- FEED IT  *CHG001090
003700*                       A FILE WHOSE DATA LINES DON'T MATCH THE  *CHG001090
003800*                       HEADER'S COLUMN COUNT AND SEE FOR YOURSELF*CHG001090
003900* 06/20/91 RWS REQ1091  SPLIT THE PER-VALUE LOGIC OUT TO TYPEDISC *CHG001091
004000*                       SO THE DISCOVERY UNIT TESTS COULD RUN     *CHG001091
004100*                       AGAINST IT ON THEIR OWN.                  *CHG001091
004200* 09/03/91 RWS REQ1122  HEADER AND DATA LINES NOW SHARE THE SAME  *CHG001122
004300*                       SPLIT ROUTINE -- ONE LESS PLACE TO FIX.   *CHG001122
004400* 02/11/92 DJS REQ1207  LINE NUMBER IN THE ABEND MESSAGE NOW      *CHG001207
004500*                       COUNTS SKIPPED LINES AND THE HEADER, PER  *CHG001207
004600*                       THE OPERATIONS RUNBOOK.                   *CHG001207
004700* 07/22/93 RWS REQ1340  REPORT NOW SHOWS decimal(p, s) WHEN A     *CHG001340
004800*                       COLUMN'S PRECISION/SCALE IS KNOWN.        *CHG001340
004900* 04/14/94 DJS REQ1398  FIXED: A DATA FILE WITH MORE ATTRIBUTES   *CHG001398
005000*                       THAN THE HEADER AND ONE WITH FEWER NOW    *CHG001398
005100*                       GET DIFFERENT DIAGNOSTIC TEXT.            *CHG001398
005200* 11/04/94 DJS REQ1455  ADD UPSI-0 TRACE OF LINE NUMBER/LENGTH/   *CHG001455
005300*                       ATTRIBUTE COUNT FOR THE DEBUGGING LAB.    *CHG001455
005400* 01/30/96 RWS REQ1588  A COLUMN SEEN AS ALL-NULL (OR A FILE WITH *CHG001588
005500*                       NO DATA LINES AT ALL) NOW RENDERS AS      *CHG001588
005600*                       string INSTEAD OF BLOWING UP THE REPORT. *CHG001588
005700* 03/17/97 DJS REQ1699  CLOSE THE FILES BEFORE GOBACK ON THE      *CHG001699
005800*                       ABEND PATH TOO, NOT JUST THE NORMAL ONE. *CHG001699
005900* 02/08/99 RWS REQ4471  Y2K REVIEW OF THIS PROGRAM -- NO 2-DIGIT  *CHG004471
006000*                       YEAR FIELDS HELD HERE, NO CHANGE REQUIRED.*CHG004471
006050* 05/14/02 MWK REQ5290  WS-DATA-LINE-COUNT PULLED OUT OF ITS GROUP *CHG005290
006060*                       AND RE-CUT AS A STAND-ALONE 77-LEVEL ITEM,*CHG005290
006070*                       PER THE NEW SHOP STANDARD FOR SCRATCH      *CHG005290
006080*                       FIELDS NOT PART OF A RECORD.  SEE TYPEDISC.*CHG005290
006085* 08/19/03 MWK REQ5410  RETIRED THE UPSI-0 TRACE SWITCH -- OPS     *CHG005410
006086*                       NEVER ONCE SET IT IN THE JCL IN TWELVE     *CHG005410
006087*                       YEARS.  LINE/LENGTH/ATTRIBUTE TRACE NOW    *CHG005410
006088*                       DISPLAYS UNCONDITIONALLY EVERY LINE        *CHG005410
006089*                       INSTEAD.  ALSO DROPPED THE UNUSED C01      *CHG005410
006090*                       PRINTER MNEMONIC -- NOBODY EVER WIRED A    *CHG005410
006091*                       UCS GEN FOR THIS REPORT; PLAIN AFTER PAGE  *CHG005410
006092*                       NOW.                                      *CHG005410
006093* 11/02/04 DJS REQ5480  DROPPED THE UNUSED SPECIAL-NAMES PARAGRAPH  *CHG005480
006094*                       (A LEFTOVER CLASS NUMERIC-DIGIT TEST THIS   *CHG005480
006095*                       PROGRAM NEVER ACTUALLY CALLED).  NO OTHER   *CHG005480
006096*                       MEMBER IN THIS SHOP USES SPECIAL-NAMES.     *CHG005480
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT DELIM-FILE   ASSIGN TO DDDELIM
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-DELIM-STATUS.
007800     SELECT SCHEMA-RPT   ASSIGN TO DDSCHRPT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-SCHRPT-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400*----------------------------------------------------------------*
008500*    THE DELIMITED EXTRACT -- ONE RAW LINE PER RECORD.           *
008600*----------------------------------------------------------------*
008700 FD  DELIM-FILE
008800     LABEL RECORDS ARE STANDARD.
009000 01  DELIM-REC.
009100     05  DELIM-REC-TEXT        PIC X(508).
009200     05  FILLER                PIC X(004).
009300
009400*----------------------------------------------------------------*
009500*    THE CREATE TABLE SCHEMA REPORT.                             *
009600*----------------------------------------------------------------*
009700 FD  SCHEMA-RPT
009800     LABEL RECORDS ARE STANDARD.
010000 01  RPT-LINE.
010100     05  RPT-LINE-TEXT         PIC X(126).
010200     05  FILLER                PIC X(006).
010300
010400 WORKING-STORAGE SECTION.
010410*----------------------------------------------------------------*
010420*    77-LEVEL SCRATCH -- NOT PART OF ANY RECORD, SEE REQ5290.    *
010430*----------------------------------------------------------------*
010440 77  WS-DATA-LINE-COUNT        PIC 9(07)   COMP-3  VALUE ZERO.
010500*----------------------------------------------------------------*
010600*    FILE STATUS / SWITCHES                                     *
010700*----------------------------------------------------------------*
010800 01  WS-FILE-STATUS-FIELDS.
010900     05  WS-DELIM-STATUS       PIC XX      VALUE '00'.
011000     05  WS-SCHRPT-STATUS      PIC XX      VALUE '00'.
011100     05  FILLER                PIC X(04).
011200
011300 01  WS-EOF-SWITCHES.
011400     05  WS-DELIM-EOF-SW       PIC X       VALUE 'N'.
011500         88  WS-AT-DELIM-EOF               VALUE 'Y'.
011600     05  FILLER                PIC X(03).
011700
011800*----------------------------------------------------------------*
011900*    RUN-TIME CONFIGURATION -- DEFAULTS UNTIL OPS WANTS A PARM  *
012000*    CARD FOR THESE.                                             *
012100*----------------------------------------------------------------*
012200 01  WS-CONFIG-PARMS.
012300     05  WS-SEPARATOR          PIC X       VALUE '|'.
012400     05  WS-SKIP-COUNT         PIC 9(03)   COMP-3  VALUE ZERO.
012500     05  WS-NULL-SENTINEL      PIC X(64)   VALUE SPACES.
012600     05  WS-TABLE-NAME         PIC X(32)   VALUE 'test'.
012700     05  FILLER                PIC X(08).
012800
012900*----------------------------------------------------------------*
013000*    LINE / RECORD COUNTERS                                      *
013100*----------------------------------------------------------------*
013200 01  WS-LINE-COUNTERS.
013300     05  WS-SKIP-CTR           PIC 9(05)   COMP-3  VALUE ZERO.
013400     05  WS-LINE-NO            PIC 9(07)   COMP-3  VALUE ZERO.
013600     05  FILLER                PIC X(05).
013700
013800*----------------------------------------------------------------*
013900*    PARSED-ATTRIBUTE TABLE -- BUILT FRESH FOR EACH LINE.        *
014000*----------------------------------------------------------------*
014100 01  WS-ATTR-TABLE.
014200     05  WS-ATTR-COUNT         PIC 9(03)   COMP-3  VALUE ZERO.
014300     05  WS-ATTR-ENTRY OCCURS 50 TIMES
014400                 INDEXED BY WS-ATTR-IDX.
014500         10  WS-ATTR-VALUE     PIC X(64).
014600     05  FILLER                PIC X(04).
014700
014800 01  WS-HEADER-COUNT.
014900     05  WS-HDR-ATTR-COUNT     PIC 9(03)   COMP-3  VALUE ZERO.
015000     05  FILLER                PIC X(03).
015100
015200*----------------------------------------------------------------*
015300*    THE COLUMN TABLE -- ONE ENTRY PER HEADER COLUMN, BUILT      *
015400*    FROM COLECPY SO SCHEMDSC AND TYPEDISC AGREE ON THE LAYOUT.  *
015500*----------------------------------------------------------------*
015600 01  WS-COL-TABLE.
015700     05  WS-COL-COUNT          PIC 9(03)   COMP-3  VALUE ZERO.
015800     05  COL-ENTRY OCCURS 50 TIMES
015900                 INDEXED BY WS-COL-IDX.
016000         COPY COLECPY.
016100     05  FILLER                PIC X(04).
016200
016300*----------------------------------------------------------------*
016400*    LINE-SPLIT SCRATCH FIELDS -- SHARED BY THE HEADER SPLIT     *
016500*    AND THE DATA-LINE SPLIT (SAME ROUTINE, DIFFERENT CALLER).   *
016600*----------------------------------------------------------------*
016700 01  WS-SCAN-FIELDS.
016800     05  WS-SCAN-POS           PIC 9(03)   COMP-3  VALUE ZERO.
016900     05  WS-LINE-LEN           PIC 9(03)   COMP-3  VALUE ZERO.
017000     05  WS-LINE-LEN-SIGNED REDEFINES WS-LINE-LEN
017100                                PIC S9(03)  COMP-3.
017200     05  WS-TOKEN-START        PIC 9(03)   COMP-3  VALUE ZERO.
017300     05  WS-TOKEN-LEN          PIC 9(03)   COMP-3  VALUE ZERO.
017400     05  WS-FOUND-SW           PIC X       VALUE 'N'.
017500         88  WS-SWITCH-ON                  VALUE 'Y'.
017600     05  WS-EOL-SW             PIC X       VALUE 'N'.
017700         88  WS-AT-EOL                     VALUE 'Y'.
017800     05  WS-ONE-CHAR           PIC X       VALUE SPACE.
017900     05  FILLER                PIC X(04).
018000
018100*----------------------------------------------------------------*
018200*    SCHEMA-EMITTER SCRATCH FIELDS.                              *
018300*----------------------------------------------------------------*
018400 01  WS-RPT-TEXT-FIELDS.
018500     05  WS-RPT-TEXT           PIC X(126)  VALUE SPACES.
018600
018700 01  WS-SQL-TYPE-WORK.
018800     05  WS-SQL-TYPE-NAME      PIC X(20)   VALUE SPACES.
018900     05  WS-PRECISION          PIC 9(03)   COMP-3  VALUE ZERO.
019000     05  WS-SCALE              PIC 9(03)   COMP-3  VALUE ZERO.
019100     05  WS-PRECISION-EDIT     PIC ZZ9.
019200     05  WS-PRECISION-EDIT-ALT REDEFINES WS-PRECISION-EDIT
019300                                PIC X(03).
019400     05  WS-SCALE-EDIT         PIC ZZ9.
019500     05  WS-SCALE-EDIT-ALT REDEFINES WS-SCALE-EDIT
019600                                PIC X(03).
019700     05  FILLER                PIC X(04).
019800
019900 01  WS-TRIM-WORK.
020000     05  WS-TRIM-SRC           PIC X(03)   VALUE SPACES.
020100     05  WS-TRIM-POS           PIC 9(01)   COMP-3  VALUE ZERO.
020200     05  WS-TRIM-LEN           PIC 9(01)   COMP-3  VALUE ZERO.
020300     05  WS-PREC-TRIM-POS      PIC 9(01)   COMP-3  VALUE ZERO.
020400     05  WS-PREC-TRIM-LEN      PIC 9(01)   COMP-3  VALUE ZERO.
020500     05  WS-SCALE-TRIM-POS     PIC 9(01)   COMP-3  VALUE ZERO.
020600     05  WS-SCALE-TRIM-LEN     PIC 9(01)   COMP-3  VALUE ZERO.
020700     05  FILLER                PIC X(03).
020800
020900 LINKAGE SECTION.
021000*    (NONE -- SCHEMDSC IS THE TOP-LEVEL PROGRAM OF THIS STEP.)
021100
021200******************************************************************
021300 PROCEDURE DIVISION.
021400******************************************************************
021500
021600 0000-MAINLINE.
021700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
021800     PERFORM 2000-PROCESS-FILE THRU 2000-EXIT
021900         UNTIL WS-AT-DELIM-EOF.
022000     PERFORM 8000-EMIT-SCHEMA THRU 8000-EXIT.
022100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
022200     GOBACK.
022300
022400*----------------------------------------------------------------*
022500*    1000 -- OPEN, SKIP THE CONFIGURED LEADING LINES, READ THE   *
022600*    HEADER, BUILD ONE COLUMN DESCRIPTOR PER HEADER TOKEN.       *
022700*    (BATCH DRIVER)                                              *
022800*----------------------------------------------------------------*
022900 1000-INITIALIZE.
023000     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
023100     PERFORM 1200-SKIP-LEADING-LINES THRU 1200-EXIT.
023200     PERFORM 1300-READ-HEADER THRU 1300-EXIT.
023300 1000-EXIT.
023400     EXIT.
023500
023600 1100-OPEN-FILES.
023700     OPEN INPUT DELIM-FILE.
023800     IF WS-DELIM-STATUS NOT = '00'
023900         DISPLAY 'SCHEMDSC - OPEN FAILED ON DDDELIM, STATUS = '
024000                 WS-DELIM-STATUS
024100         MOVE 16 TO RETURN-CODE
024200         GOBACK
024300     END-IF.
024400     OPEN OUTPUT SCHEMA-RPT.
024500     IF WS-SCHRPT-STATUS NOT = '00'
024600         DISPLAY 'SCHEMDSC - OPEN FAILED ON DDSCHRPT, STATUS = '
024700                 WS-SCHRPT-STATUS
024800         MOVE 16 TO RETURN-CODE
024900         GOBACK
025000     END-IF.
025100 1100-EXIT.
025200     EXIT.
025300
025400 1200-SKIP-LEADING-LINES.
025500     MOVE ZERO TO WS-SKIP-CTR.
025600     PERFORM 1210-SKIP-ONE-LINE THRU 1210-EXIT
025700         UNTIL WS-SKIP-CTR >= WS-SKIP-COUNT OR WS-AT-DELIM-EOF.
025800 1200-EXIT.
025900     EXIT.
026000
026100 1210-SKIP-ONE-LINE.
026200     READ DELIM-FILE
026300         AT END
026400             MOVE 'Y' TO WS-DELIM-EOF-SW
026500     END-READ.
026600     IF NOT WS-AT-DELIM-EOF
026700         ADD 1 TO WS-LINE-NO
026800         ADD 1 TO WS-SKIP-CTR
026900     END-IF.
027000 1210-EXIT.
027100     EXIT.
027200
027300 1300-READ-HEADER.
027400     IF WS-AT-DELIM-EOF
027500         GO TO 1300-EXIT
027600     END-IF.
027700     READ DELIM-FILE
027800         AT END
027900             MOVE 'Y' TO WS-DELIM-EOF-SW
028000     END-READ.
028100     IF WS-AT-DELIM-EOF
028200         GO TO 1300-EXIT
028300     END-IF.
028400     ADD 1 TO WS-LINE-NO.
028500     PERFORM 1310-SPLIT-HEADER-LINE THRU 1310-EXIT.
028600     MOVE WS-ATTR-COUNT TO WS-HDR-ATTR-COUNT WS-COL-COUNT.
028700     PERFORM 1320-BUILD-COLUMN-ENTRY THRU 1320-EXIT
028800         VARYING WS-ATTR-IDX FROM 1 BY 1
028900         UNTIL WS-ATTR-IDX > WS-ATTR-COUNT.
029000 1300-EXIT.
029100     EXIT.
029200
029300 1310-SPLIT-HEADER-LINE.
029400     PERFORM 2200-SPLIT-LINE THRU 2200-EXIT.
029500 1310-EXIT.
029600     EXIT.
029700
029800 1320-BUILD-COLUMN-ENTRY.
029900     MOVE WS-ATTR-VALUE(WS-ATTR-IDX) TO COL-NAME(WS-ATTR-IDX).
030000     MOVE 1 TO COL-TYPE-CODE(WS-ATTR-IDX).
030100     MOVE ZERO TO COL-MAX-ABS-DIGITS(WS-ATTR-IDX).
030200     MOVE ZERO TO COL-MAX-SCALE(WS-ATTR-IDX).
030300     MOVE 'N' TO COL-SAW-SCIENTIFIC(WS-ATTR-IDX).
030400     MOVE ZERO TO COL-MAX-INT-VALUE(WS-ATTR-IDX).
030500 1320-EXIT.
030600     EXIT.
030700
030800*----------------------------------------------------------------*
030900*    2000 -- READ, SPLIT, VALIDATE AND DISTRIBUTE ONE DATA LINE. *
031000*    (BATCH DRIVER / TABLE-RECORD VALIDATOR)                     *
031100*----------------------------------------------------------------*
031200 2000-PROCESS-FILE.
031300     PERFORM 2100-READ-DATA-LINE THRU 2100-EXIT.
031400     IF NOT WS-AT-DELIM-EOF
031500         PERFORM 2200-SPLIT-LINE THRU 2200-EXIT
031600         PERFORM 2300-VALIDATE-COUNT THRU 2300-EXIT
031700         PERFORM 2400-DISTRIBUTE-ATTRS THRU 2400-EXIT
031800         ADD 1 TO WS-DATA-LINE-COUNT
031900         PERFORM 2130-TRACE-DATA-LINE THRU 2130-EXIT
032200     END-IF.
032300 2000-EXIT.
032400     EXIT.
032500
032600 2100-READ-DATA-LINE.
032700     READ DELIM-FILE
032800         AT END
032900             MOVE 'Y' TO WS-DELIM-EOF-SW
033000     END-READ.
033100     IF NOT WS-AT-DELIM-EOF
033200         ADD 1 TO WS-LINE-NO
033300     END-IF.
033400 2100-EXIT.
033500     EXIT.
033600
033700 2130-TRACE-DATA-LINE.
033800     DISPLAY 'SCHEMDSC TRACE - LINE ' WS-LINE-NO
033900             ' LEN=' WS-LINE-LEN-SIGNED
034000             ' ATTRS=' WS-ATTR-COUNT.
034100 2130-EXIT.
034200     EXIT.
034300
034400*----------------------------------------------------------------*
034500*    2200 -- LINE SPLITTER: STRIP CR/LF, THEN SPLIT ON THE       *
034600*    SEPARATOR.  SHARED BY THE HEADER AND EVERY DATA LINE.       *
034700*    (LINE SPLITTER / RECORD PARSER)                             *
034800*----------------------------------------------------------------*
034900 2200-SPLIT-LINE.
035000     PERFORM 2210-STRIP-TERMINATORS THRU 2210-EXIT.
035100     MOVE ZERO TO WS-ATTR-COUNT.
035200     MOVE 1 TO WS-TOKEN-START.
035300     MOVE 1 TO WS-SCAN-POS.
035400     MOVE 'N' TO WS-EOL-SW.
035500     PERFORM 2220-SCAN-SEPARATORS THRU 2220-EXIT
035600         UNTIL WS-AT-EOL.
035700 2200-EXIT.
035800     EXIT.
035900
036000 2210-STRIP-TERMINATORS.
036100     MOVE 508 TO WS-SCAN-POS.
036200     MOVE ZERO TO WS-LINE-LEN.
036300     MOVE 'N' TO WS-FOUND-SW.
036400     PERFORM 2211-STRIP-STEP THRU 2211-EXIT
036500         UNTIL WS-SCAN-POS < 1 OR WS-SWITCH-ON.
036600 2210-EXIT.
036700     EXIT.
036800
036900 2211-STRIP-STEP.
037000     MOVE DELIM-REC-TEXT(WS-SCAN-POS:1) TO WS-ONE-CHAR.
037100     IF WS-ONE-CHAR = SPACE OR WS-ONE-CHAR = X'0D'
037200                            OR WS-ONE-CHAR = X'0A'
037300         SUBTRACT 1 FROM WS-SCAN-POS
037400     ELSE
037500         MOVE WS-SCAN-POS TO WS-LINE-LEN
037600         MOVE 'Y' TO WS-FOUND-SW
037700     END-IF.
037800 2211-EXIT.
037900     EXIT.
038000
038100 2220-SCAN-SEPARATORS.
038200     MOVE 'N' TO WS-FOUND-SW.
038300     PERFORM 2221-SCAN-SEP-STEP THRU 2221-EXIT
038400         UNTIL WS-SCAN-POS > WS-LINE-LEN OR WS-SWITCH-ON.
038500     PERFORM 2230-EXTRACT-TOKEN THRU 2230-EXIT.
038600     IF WS-SWITCH-ON
038700         ADD 1 TO WS-SCAN-POS
038800         MOVE WS-SCAN-POS TO WS-TOKEN-START
038900     ELSE
039000         MOVE 'Y' TO WS-EOL-SW
039100     END-IF.
039200 2220-EXIT.
039300     EXIT.
039400
039500 2221-SCAN-SEP-STEP.
039600     MOVE DELIM-REC-TEXT(WS-SCAN-POS:1) TO WS-ONE-CHAR.
039700     IF WS-ONE-CHAR = WS-SEPARATOR
039800         MOVE 'Y' TO WS-FOUND-SW
039900     ELSE
040000         ADD 1 TO WS-SCAN-POS
040100     END-IF.
040200 2221-EXIT.
040300     EXIT.
040400
040500 2230-EXTRACT-TOKEN.
040600     ADD 1 TO WS-ATTR-COUNT.
040700     MOVE SPACES TO WS-ATTR-VALUE(WS-ATTR-COUNT).
040800     IF WS-SWITCH-ON
040900         COMPUTE WS-TOKEN-LEN = WS-SCAN-POS - WS-TOKEN-START
041000     ELSE
041100         COMPUTE WS-TOKEN-LEN = WS-LINE-LEN - WS-TOKEN-START + 1
041200     END-IF.
041300     IF WS-TOKEN-LEN > ZERO
041400         MOVE DELIM-REC-TEXT(WS-TOKEN-START:WS-TOKEN-LEN)
041500             TO WS-ATTR-VALUE(WS-ATTR-COUNT)
041600     END-IF.
041700 2230-EXIT.
041800     EXIT.
041900
042000*----------------------------------------------------------------*
042100*    2300 -- TABLE/RECORD VALIDATOR: THE DATA LINE MUST HAVE     *
042200*    EXACTLY AS MANY ATTRIBUTES AS THE HEADER.                   *
042300*----------------------------------------------------------------*
042400 2300-VALIDATE-COUNT.
042500     IF WS-ATTR-COUNT NOT = WS-HDR-ATTR-COUNT
042600         PERFORM 2350-ABEND-BAD-RECORD THRU 2350-EXIT
042700     END-IF.
042800 2300-EXIT.
042900     EXIT.
043000
043100 2350-ABEND-BAD-RECORD.
043200     IF WS-ATTR-COUNT > WS-HDR-ATTR-COUNT
043300         DISPLAY 'SCHEMDSC - LINE ' WS-LINE-NO
043400             ' HAS MORE ATTRIBUTES THAN THE HEADER - RUN HALTED'
043500     ELSE
043600         DISPLAY 'SCHEMDSC - LINE ' WS-LINE-NO
043700             ' HAS FEWER ATTRIBUTES THAN THE HEADER - RUN HALTED'
043800     END-IF.
043900     MOVE 16 TO RETURN-CODE.
044000     PERFORM 9100-CLOSE-FILES THRU 9100-EXIT.
044100     GOBACK.
044200 2350-EXIT.
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600*    2400 -- PUSH EACH ATTRIBUTE TO ITS COLUMN'S ACCUMULATOR.    *
044700*----------------------------------------------------------------*
044800 2400-DISTRIBUTE-ATTRS.
044900     PERFORM 2410-DISTRIBUTE-ONE-ATTR THRU 2410-EXIT
045000         VARYING WS-ATTR-IDX FROM 1 BY 1
045100         UNTIL WS-ATTR-IDX > WS-ATTR-COUNT.
045200 2400-EXIT.
045300     EXIT.
045400
045500 2410-DISTRIBUTE-ONE-ATTR.
045600     CALL 'TYPEDISC' USING WS-ATTR-VALUE(WS-ATTR-IDX)
045700                            WS-NULL-SENTINEL
045800                            COL-ENTRY(WS-ATTR-IDX).
045900 2410-EXIT.
046000     EXIT.
046100
046200*----------------------------------------------------------------*
046300*    8000 -- SCHEMA EMITTER: CREATE TABLE <name> ( ... );        *
046400*----------------------------------------------------------------*
046500 8000-EMIT-SCHEMA.
046600     PERFORM 8010-WRITE-HEADER-LINE THRU 8010-EXIT.
046700     PERFORM 8020-WRITE-ONE-COLUMN-LINE THRU 8020-EXIT
046800         VARYING WS-COL-IDX FROM 1 BY 1
046900         UNTIL WS-COL-IDX > WS-COL-COUNT.
047000     PERFORM 8030-WRITE-TRAILER-LINE THRU 8030-EXIT.
047100 8000-EXIT.
047200     EXIT.
047300
047400 8010-WRITE-HEADER-LINE.
047500     MOVE SPACES TO WS-RPT-TEXT.
047600     STRING 'CREATE TABLE ' DELIMITED BY SIZE
047700            WS-TABLE-NAME     DELIMITED BY SPACE
047800            ' (' DELIMITED BY SIZE
047900         INTO WS-RPT-TEXT
048000     END-STRING.
048100     MOVE WS-RPT-TEXT TO RPT-LINE-TEXT.
048200     WRITE RPT-LINE AFTER PAGE.
048300 8010-EXIT.
048400     EXIT.
048500
048600 8020-WRITE-ONE-COLUMN-LINE.
048700     PERFORM 8100-DETERMINE-SQL-TYPE THRU 8100-EXIT.
048800     PERFORM 8200-FORMAT-COLUMN-LINE THRU 8200-EXIT.
048900     MOVE WS-RPT-TEXT TO RPT-LINE-TEXT.
049000     WRITE RPT-LINE.
049100 8020-EXIT.
049200     EXIT.
049300
049400 8030-WRITE-TRAILER-LINE.
049500     MOVE SPACES TO WS-RPT-TEXT.
049600     STRING ');' DELIMITED BY SIZE INTO WS-RPT-TEXT END-STRING.
049700     MOVE WS-RPT-TEXT TO RPT-LINE-TEXT.
049800     WRITE RPT-LINE.
049900 8030-EXIT.
050000     EXIT.
050100
050200*----------------------------------------------------------------*
050300*    8100 -- FINAL SQL TYPE SELECTION, PER COLUMN.               *
050400*----------------------------------------------------------------*
050500 8100-DETERMINE-SQL-TYPE.
050600     MOVE SPACES TO WS-SQL-TYPE-NAME.
050700     EVALUATE COL-TYPE-CODE(WS-COL-IDX)
050800         WHEN 1
050900             MOVE 'string' TO WS-SQL-TYPE-NAME
051000         WHEN 4
051100             MOVE 'string' TO WS-SQL-TYPE-NAME
051200         WHEN 3
051300             PERFORM 8110-FORMAT-DECIMAL-TYPE THRU 8110-EXIT
051400         WHEN 2
051500             PERFORM 8120-FORMAT-INTEGER-TYPE THRU 8120-EXIT
051600     END-EVALUATE.
051700 8100-EXIT.
051800     EXIT.
051900
052000 8110-FORMAT-DECIMAL-TYPE.
052100     IF COL-SCIENTIFIC-SEEN(WS-COL-IDX)
052200         MOVE 'decimal' TO WS-SQL-TYPE-NAME
052300     ELSE
052400         MOVE COL-MAX-SCALE(WS-COL-IDX) TO WS-SCALE
052500         MOVE COL-MAX-ABS-DIGITS(WS-COL-IDX) TO WS-PRECISION
052600         IF WS-PRECISION < 1
052700             MOVE 1 TO WS-PRECISION
052800         END-IF
052900         ADD WS-SCALE TO WS-PRECISION
053000         PERFORM 8130-BUILD-DECIMAL-TEXT THRU 8130-EXIT
053100     END-IF.
053200 8110-EXIT.
053300     EXIT.
053400
053500 8120-FORMAT-INTEGER-TYPE.
053600     EVALUATE TRUE
053700         WHEN COL-MAX-INT-VALUE(WS-COL-IDX) <= 127
053800             MOVE 'tinyint' TO WS-SQL-TYPE-NAME
053900         WHEN COL-MAX-INT-VALUE(WS-COL-IDX) <= 32767
054000             MOVE 'smallint' TO WS-SQL-TYPE-NAME
054100         WHEN COL-MAX-INT-VALUE(WS-COL-IDX) <= 2147483647
054200             MOVE 'int' TO WS-SQL-TYPE-NAME
054300         WHEN OTHER
054400             MOVE 'bigint' TO WS-SQL-TYPE-NAME
054500     END-EVALUATE.
054600 8120-EXIT.
054700     EXIT.
054800
054900 8130-BUILD-DECIMAL-TEXT.
055000     MOVE WS-PRECISION TO WS-PRECISION-EDIT.
055100     MOVE WS-SCALE TO WS-SCALE-EDIT.
055200     PERFORM 8140-TRIM-PRECISION-SCALE THRU 8140-EXIT.
055300     STRING 'decimal(' DELIMITED BY SIZE
055400            WS-PRECISION-EDIT-ALT(WS-PREC-TRIM-POS:
055500                                   WS-PREC-TRIM-LEN)
055600                            DELIMITED BY SIZE
055700            ', ' DELIMITED BY SIZE
055800            WS-SCALE-EDIT-ALT(WS-SCALE-TRIM-POS:
055900                               WS-SCALE-TRIM-LEN)
056000                            DELIMITED BY SIZE
056100            ')' DELIMITED BY SIZE
056200         INTO WS-SQL-TYPE-NAME
056300     END-STRING.
056400 8130-EXIT.
056500     EXIT.
056600
056700 8140-TRIM-PRECISION-SCALE.
056800     MOVE WS-PRECISION-EDIT-ALT TO WS-TRIM-SRC.
056900     PERFORM 8141-TRIM-ONE-FIELD THRU 8141-EXIT.
057000     MOVE WS-TRIM-POS TO WS-PREC-TRIM-POS.
057100     MOVE WS-TRIM-LEN TO WS-PREC-TRIM-LEN.
057200     MOVE WS-SCALE-EDIT-ALT TO WS-TRIM-SRC.
057300     PERFORM 8141-TRIM-ONE-FIELD THRU 8141-EXIT.
057400     MOVE WS-TRIM-POS TO WS-SCALE-TRIM-POS.
057500     MOVE WS-TRIM-LEN TO WS-SCALE-TRIM-LEN.
057600 8140-EXIT.
057700     EXIT.
057800
057900 8141-TRIM-ONE-FIELD.
058000     MOVE ZERO TO WS-TRIM-POS.
058100     INSPECT WS-TRIM-SRC TALLYING WS-TRIM-POS FOR LEADING SPACE.
058200     ADD 1 TO WS-TRIM-POS.
058300     COMPUTE WS-TRIM-LEN = 4 - WS-TRIM-POS.
058400 8141-EXIT.
058500     EXIT.
058600
058700*----------------------------------------------------------------*
058800*    8200 -- "  <col-name> <sql-type>[,]" REPORT LINE.           *
058900*----------------------------------------------------------------*
059000 8200-FORMAT-COLUMN-LINE.
059100     MOVE SPACES TO WS-RPT-TEXT.
059200     IF WS-COL-IDX < WS-COL-COUNT
059300         STRING '  ' DELIMITED BY SIZE
059400                COL-NAME(WS-COL-IDX)   DELIMITED BY SPACE
059500                ' ' DELIMITED BY SIZE
059600                WS-SQL-TYPE-NAME       DELIMITED BY SPACE
059700                ',' DELIMITED BY SIZE
059800             INTO WS-RPT-TEXT
059900         END-STRING
060000     ELSE
060100         STRING '  ' DELIMITED BY SIZE
060200                COL-NAME(WS-COL-IDX)   DELIMITED BY SPACE
060300                ' ' DELIMITED BY SIZE
060400                WS-SQL-TYPE-NAME       DELIMITED BY SPACE
060500             INTO WS-RPT-TEXT
060600         END-STRING
060700     END-IF.
060800 8200-EXIT.
060900     EXIT.
061000
061100*----------------------------------------------------------------*
061200*    9000 -- NORMAL END OF JOB.                                  *
061300*----------------------------------------------------------------*
061400 9000-TERMINATE.
061500     PERFORM 9100-CLOSE-FILES THRU 9100-EXIT.
061600     DISPLAY 'SCHEMDSC - DATA LINES PROCESSED: '
061700             WS-DATA-LINE-COUNT.
061800 9000-EXIT.
061900     EXIT.
062000
062100 9100-CLOSE-FILES.
062200     CLOSE DELIM-FILE.
062300     CLOSE SCHEMA-RPT.
062400 9100-EXIT.
062500     EXIT.
