000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TYPEDISC.
000400 AUTHOR. R W SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/91.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   TYPEDISC -- PER-VALUE TYPE DISCOVERY FOR THE SCHEMA-BUILD    *
001200*   JOB.  CALLED ONCE FOR EVERY ATTRIBUTE VALUE PULLED OFF A     *
001300*   DATA LINE BY SCHEMDSC.  CLASSIFIES THE VALUE (NULL, INTEGER, *
001400*   DECIMAL, OR STRING) AND MERGES IT INTO THE CALLER'S COLUMN   *
001500*   DESCRIPTOR ENTRY.  STATE ONLY EVER WIDENS -- NOTHING TO      *
001600*   INTEGER TO DECIMAL TO STRING -- NEVER BACK.                  *
001700*                                                                *
001800*   THIS MODULE CARRIES ITS OWN FIXED CONTRACT AND IS CALLED     *
001900*   STANDALONE BY THE DEBUGGING LAB HARNESS AS WELL AS BY        *
002000*   SCHEMDSC, SO DO NOT FOLD ITS LOGIC BACK INTO THE DRIVER.      *
002100*                                                                *
002200*   EVERY CALL WRITES A ONE-LINE TRACE OF THE VALUE'S            *
002300*   CLASSIFICATION TO SYSOUT -- USEFUL WHEN A CUSTOMER FILE      *
002400*   COMES BACK WITH A SCHEMA THAT LOOKS WRONG.                   *
002500*                                                                *
002600******************************************************************
002700*                 C H A N G E   L O G                            *
002800******************************************************************
002900* 06/14/91 RWS REQ1091  ORIGINAL WRITE-UP.                        *CHG001091
003000* 09/03/91 RWS REQ1122  FIX: TRAILING '.' WITH NO FRACTION DIGITS *CHG001122
003100*                       NOW CLASSIFIES INTEGER, NOT STRING.       *CHG001122
003200* 02/11/92 DJS REQ1207  FIX: LEADING '.' WITH NO INTEGER DIGITS   *CHG001207
003300*                       NOW CLASSIFIES DECIMAL (WAS REJECTED).    *CHG001207
003400* 07/22/93 RWS REQ1340  ADD SCIENTIFIC-NOTATION RECOGNITION;      *CHG001340
003500*                       SETS COL-SAW-SCIENTIFIC, NEVER CLEARED.   *CHG001340
003600* 11/04/94 DJS REQ1455  INTEGER MERGED INTO AN ALREADY-DECIMAL    *CHG001455
003700*                       COLUMN NOW ONLY UPDATES THE INTEGER-DIGIT *CHG001455
003800*                       MAXIMUM, PER THE DISCOVERY UNIT TESTS.    *CHG001455
003900* 01/30/96 RWS REQ1588  ADD UPSI-0 TRACE SWITCH FOR THE DEBUGGING *CHG001588
004000*                       LAB; NO BEHAVIOUR CHANGE WHEN SWITCH OFF. *CHG001588
004100* 03/17/97 DJS REQ1699  STOP TRACKING COL-MAX-INT-VALUE ONCE A    *CHG001699
004200*                       COLUMN HAS WIDENED PAST INTEGER.          *CHG001699
004300* 08/05/98 RWS REQ1802  ONCE-STRING-ALWAYS-STRING GUARD ADDED TO  *CHG001802
004400*                       EVERY MERGE PARAGRAPH, NOT JUST MERGE-INT.*CHG001802
004500* 02/08/99 RWS REQ4471  Y2K REVIEW OF THIS MEMBER -- NO 2-DIGIT   *CHG004471
004600*                       YEAR FIELDS HELD HERE, NO CHANGE REQUIRED.*CHG004471
004650* 05/14/02 MWK REQ5290  WS-TEMP-MAG PULLED OUT OF WS-COUNTERS AND  *CHG005290
004660*                       RE-CUT AS A STAND-ALONE 77-LEVEL ITEM,    *CHG005290
004670*                       PER THE NEW SHOP CODING STANDARD FOR      *CHG005290
004680*                       SCRATCH FIELDS NOT PART OF A RECORD.       *CHG005290
004685* 08/19/03 MWK REQ5410  RETIRED THE UPSI-0 TRACE SWITCH -- SAME     *CHG005410
004686*                       HOUSEKEEPING AS SCHEMDSC'S REQ5410.  THE    *CHG005410
004687*                       ONE-LINE CLASSIFICATION TRACE NOW DISPLAYS  *CHG005410
004688*                       ON EVERY CALL; NOTHING IN THE DEBUGGING LAB*CHG005410
004689*                       EVER FLIPPED THE SWITCH OFF ANYWAY.         *CHG005410
004690* 11/02/04 DJS REQ5480  DROPPED THE SPECIAL-NAMES CLASS TESTS FOR   *CHG005480
004691*                       DIGITS AND SIGN CHARACTERS -- NO OTHER      *CHG005480
004692*                       MEMBER IN THIS SHOP USES SPECIAL-NAMES, AND *CHG005480
004693*                       A PLAIN RANGE/LITERAL COMPARE READS JUST AS *CHG005480
004694*                       WELL.  SAME SCAN LOGIC, NO BEHAVIOUR CHANGE.*CHG005480
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005800
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006010*----------------------------------------------------------------*
006020*    77-LEVEL SCRATCH -- NOT PART OF ANY RECORD, SEE REQ5290.    *
006030*----------------------------------------------------------------*
006040 77  WS-TEMP-MAG               PIC S9(18)  COMP-3  VALUE ZERO.
006100*----------------------------------------------------------------*
006200*    SCAN CONTROL FIELDS -- CHARACTER-AT-A-TIME VALUE SCANNER    *
006300*----------------------------------------------------------------*
006400 01  WS-SCAN-FIELDS.
006500     05  WS-SCAN-POS           PIC 9(03)   COMP-3  VALUE ZERO.
006600     05  WS-LEN                PIC 9(03)   COMP-3  VALUE ZERO.
006700     05  WS-LEN-SIGNED REDEFINES WS-LEN
006800                                PIC S9(03)  COMP-3.
006900     05  WS-FOUND-SW           PIC X       VALUE 'N'.
007000         88  WS-LEN-FOUND                  VALUE 'Y'.
007100     05  WS-BREAK-SW           PIC X       VALUE 'N'.
007200         88  WS-SCAN-BREAK                 VALUE 'Y'.
007300     05  WS-VALID              PIC X       VALUE 'Y'.
007400         88  WS-SCAN-IS-VALID               VALUE 'Y'.
007500     05  WS-SAW-DOT            PIC X       VALUE 'N'.
007600         88  WS-DOT-SEEN                    VALUE 'Y'.
007700     05  WS-SAW-EXP            PIC X       VALUE 'N'.
007800         88  WS-EXP-SEEN                    VALUE 'Y'.
007900     05  WS-ANY-DIGIT          PIC X       VALUE 'N'.
008000         88  WS-DIGIT-SEEN                  VALUE 'Y'.
008100     05  WS-EXP-DIGIT-SW       PIC X       VALUE 'N'.
008200         88  WS-EXP-DIGIT-SEEN               VALUE 'Y'.
008300     05  WS-ONE-CHAR           PIC X       VALUE SPACE.
008400     05  WS-ONE-CHAR-NUM REDEFINES WS-ONE-CHAR
008500                                PIC 9.
008600     05  FILLER                PIC X(04).
008700
008800 01  WS-COUNTERS.
008900     05  WS-INT-DIGITS-RAW     PIC 9(03)   COMP-3  VALUE ZERO.
009000     05  WS-FRAC-DIGITS        PIC 9(03)   COMP-3  VALUE ZERO.
009100     05  WS-SIG-INT-DIGITS     PIC 9(03)   COMP-3  VALUE ZERO.
009200     05  WS-MAGNITUDE          PIC S9(18)  COMP-3  VALUE ZERO.
009300     05  WS-MAGNITUDE-UNSIGNED REDEFINES WS-MAGNITUDE
009400                                PIC 9(18)   COMP-3.
009600     05  FILLER                PIC X(03).
009700
009800 01  WS-VALUE-CLASS-FIELDS.
009900     05  WS-VALUE-CLASS        PIC 9       VALUE ZERO.
010000         88  CLASS-IS-NULL                  VALUE 1.
010100         88  CLASS-IS-INTEGER                VALUE 2.
010200         88  CLASS-IS-DECIMAL                VALUE 3.
010300         88  CLASS-IS-STRING                  VALUE 4.
010400     05  FILLER                PIC X(03).
010500
010600 01  WS-TRACE-LINE.
010700     05  FILLER                PIC X(16)
010800             VALUE 'TYPEDISC TRACE '.
010900     05  WS-TRACE-VALUE        PIC X(20)   VALUE SPACES.
011000     05  FILLER                PIC X(08)
011100             VALUE ' CLASS= '.
011200     05  WS-TRACE-CLASS        PIC 9       VALUE ZERO.
011300     05  FILLER                PIC X(09)
011400             VALUE '  MAGN= '.
011500     05  WS-TRACE-MAGN         PIC -(17)9  VALUE ZERO.
011600     05  FILLER                PIC X(62)   VALUE SPACES.
011700
012300 LINKAGE SECTION.
012400 01  ATTR-VALUE-IN                  PIC X(64).
012500 01  NULL-SENTINEL-IN          PIC X(64).
012600 01  COL-ENTRY-IO.
012700     COPY COLECPY.
012800
012900******************************************************************
013000 PROCEDURE DIVISION USING ATTR-VALUE-IN NULL-SENTINEL-IN COL-ENTRY-IO.
013100******************************************************************
013200
013300 0000-MAINLINE.
013400     PERFORM 1000-CLASSIFY-VALUE THRU 1000-EXIT.
013500     PERFORM 7000-TRACE-CLASSIFICATION THRU 7000-EXIT.
013800     EVALUATE WS-VALUE-CLASS
013900         WHEN 1
014000             CONTINUE
014100         WHEN 2
014200             PERFORM 2000-MERGE-INTEGER THRU 2000-EXIT
014300         WHEN 3
014400             PERFORM 3000-MERGE-DECIMAL THRU 3000-EXIT
014500         WHEN 4
014600             PERFORM 4000-MERGE-STRING THRU 4000-EXIT
014700     END-EVALUATE.
014800     GOBACK.
014900
015000*----------------------------------------------------------------*
015100*    1000-CLASSIFY-VALUE -- VALUE CLASSIFICATION (BUSINESS RULE) *
015200*----------------------------------------------------------------*
015300 1000-CLASSIFY-VALUE.
015400     MOVE ZERO TO WS-INT-DIGITS-RAW WS-FRAC-DIGITS
015500                  WS-SIG-INT-DIGITS WS-MAGNITUDE WS-TEMP-MAG.
015600     MOVE 'N' TO WS-SAW-DOT WS-SAW-EXP WS-ANY-DIGIT.
015700     MOVE 'Y' TO WS-VALID.
015800     IF ATTR-VALUE-IN = NULL-SENTINEL-IN
015900         MOVE 1 TO WS-VALUE-CLASS
016000         GO TO 1000-EXIT
016100     END-IF.
016200     PERFORM 1010-FIND-LENGTH THRU 1010-EXIT.
016300     IF WS-LEN = ZERO
016400         MOVE 4 TO WS-VALUE-CLASS
016500         GO TO 1000-EXIT
016600     END-IF.
016700     PERFORM 1020-SCAN-SIGN THRU 1020-EXIT.
016800     PERFORM 1030-SCAN-MANTISSA THRU 1030-EXIT.
016900     IF WS-VALID NOT = 'Y'
017000         MOVE 4 TO WS-VALUE-CLASS
017100         GO TO 1000-EXIT
017200     END-IF.
017300     IF WS-SCAN-POS <= WS-LEN
017400         MOVE ATTR-VALUE-IN(WS-SCAN-POS:1) TO WS-ONE-CHAR
017500         IF WS-ONE-CHAR = 'E' OR WS-ONE-CHAR = 'e'
017600             MOVE 'Y' TO WS-SAW-EXP
017700             PERFORM 1040-SCAN-EXPONENT THRU 1040-EXIT
017800         ELSE
017900             MOVE 'N' TO WS-VALID
018000         END-IF
018100     END-IF.
018200     IF WS-VALID NOT = 'Y'
018300         MOVE 4 TO WS-VALUE-CLASS
018400         GO TO 1000-EXIT
018500     END-IF.
018600     PERFORM 1050-CLASSIFY-NUMERIC THRU 1050-EXIT.
018700     PERFORM 1060-COUNT-SIG-DIGITS THRU 1060-EXIT.
018800 1000-EXIT.
018900     EXIT.
019000
019100*    1010 -- FIND THE LAST NON-SPACE POSITION IN ATTR-VALUE-IN.
019200 1010-FIND-LENGTH.
019300     MOVE 64 TO WS-SCAN-POS.
019400     MOVE ZERO TO WS-LEN.
019500     MOVE 'N' TO WS-FOUND-SW.
019600     PERFORM 1011-FIND-LENGTH-STEP THRU 1011-EXIT
019700         UNTIL WS-SCAN-POS < 1 OR WS-LEN-FOUND.
019800 1010-EXIT.
019900     EXIT.
020000
020100 1011-FIND-LENGTH-STEP.
020200     IF ATTR-VALUE-IN(WS-SCAN-POS:1) NOT = SPACE
020300         MOVE WS-SCAN-POS TO WS-LEN
020400         MOVE 'Y' TO WS-FOUND-SW
020500     ELSE
020600         SUBTRACT 1 FROM WS-SCAN-POS
020700     END-IF.
020800 1011-EXIT.
020900     EXIT.
021000
021100*    1020 -- OPTIONAL LEADING SIGN.
021200 1020-SCAN-SIGN.
021300     MOVE 1 TO WS-SCAN-POS.
021400     MOVE ATTR-VALUE-IN(1:1) TO WS-ONE-CHAR.
021500     IF WS-ONE-CHAR = '+' OR WS-ONE-CHAR = '-'
021600         MOVE 2 TO WS-SCAN-POS
021700     END-IF.
021800 1020-EXIT.
021900     EXIT.
022000
022100*    1030 -- DIGITS, AT MOST ONE DECIMAL POINT, UP TO THE 'E'.
022200 1030-SCAN-MANTISSA.
022300     MOVE 'N' TO WS-BREAK-SW.
022400     PERFORM 1031-SCAN-MANTISSA-STEP THRU 1031-EXIT
022500         UNTIL WS-SCAN-POS > WS-LEN OR WS-SCAN-BREAK.
022600     IF WS-VALID = 'Y' AND NOT WS-DIGIT-SEEN
022700         MOVE 'N' TO WS-VALID
022800     END-IF.
022900 1030-EXIT.
023000     EXIT.
023100
023200 1031-SCAN-MANTISSA-STEP.
023300     MOVE ATTR-VALUE-IN(WS-SCAN-POS:1) TO WS-ONE-CHAR.
023400     EVALUATE TRUE
023500         WHEN WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9'
023600             MOVE 'Y' TO WS-ANY-DIGIT
023700             IF WS-DOT-SEEN
023800                 ADD 1 TO WS-FRAC-DIGITS
023900             ELSE
024000                 ADD 1 TO WS-INT-DIGITS-RAW
024100                 COMPUTE WS-MAGNITUDE =
024200                         WS-MAGNITUDE * 10 + WS-ONE-CHAR-NUM
024300             END-IF
024400             ADD 1 TO WS-SCAN-POS
024500         WHEN WS-ONE-CHAR = '.'
024600             IF WS-DOT-SEEN
024700                 MOVE 'N' TO WS-VALID
024800                 MOVE 'Y' TO WS-BREAK-SW
024900             ELSE
025000                 MOVE 'Y' TO WS-SAW-DOT
025100                 ADD 1 TO WS-SCAN-POS
025200             END-IF
025300         WHEN WS-ONE-CHAR = 'E' OR WS-ONE-CHAR = 'e'
025400             MOVE 'Y' TO WS-BREAK-SW
025500         WHEN OTHER
025600             MOVE 'N' TO WS-VALID
025700             MOVE 'Y' TO WS-BREAK-SW
025800     END-EVALUATE.
025900 1031-EXIT.
026000     EXIT.
026100
026200*    1040 -- SCIENTIFIC-NOTATION EXPONENT: OPTIONAL SIGN, THEN
026300*            ONE OR MORE DIGITS.
026400 1040-SCAN-EXPONENT.
026500     ADD 1 TO WS-SCAN-POS.
026600     MOVE 'N' TO WS-EXP-DIGIT-SW.
026700     IF WS-SCAN-POS <= WS-LEN
026800         MOVE ATTR-VALUE-IN(WS-SCAN-POS:1) TO WS-ONE-CHAR
026900         IF WS-ONE-CHAR = '+' OR WS-ONE-CHAR = '-'
027000             ADD 1 TO WS-SCAN-POS
027100         END-IF
027200     END-IF.
027300     MOVE 'N' TO WS-BREAK-SW.
027400     PERFORM 1041-SCAN-EXPONENT-STEP THRU 1041-EXIT
027500         UNTIL WS-SCAN-POS > WS-LEN OR WS-SCAN-BREAK.
027600     IF NOT WS-EXP-DIGIT-SEEN
027700         MOVE 'N' TO WS-VALID
027800     END-IF.
027900 1040-EXIT.
028000     EXIT.
028100
028200 1041-SCAN-EXPONENT-STEP.
028300     MOVE ATTR-VALUE-IN(WS-SCAN-POS:1) TO WS-ONE-CHAR.
028400     IF WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9'
028500         MOVE 'Y' TO WS-EXP-DIGIT-SW
028600         ADD 1 TO WS-SCAN-POS
028700     ELSE
028800         MOVE 'N' TO WS-VALID
028900         MOVE 'Y' TO WS-BREAK-SW
029000     END-IF.
029100 1041-EXIT.
029200     EXIT.
029300
029400*    1050 -- INTEGER VS DECIMAL, PER THE TRAILING-DOT AND
029500*            LEADING-DOT RULES, ONCE THE SCAN IS KNOWN VALID.
029600 1050-CLASSIFY-NUMERIC.
029700     IF WS-EXP-SEEN
029800         MOVE 3 TO WS-VALUE-CLASS
029900     ELSE
030000         IF WS-DOT-SEEN AND WS-FRAC-DIGITS > ZERO
030100             MOVE 3 TO WS-VALUE-CLASS
030200         ELSE
030300             MOVE 2 TO WS-VALUE-CLASS
030400         END-IF
030500     END-IF.
030600 1050-EXIT.
030700     EXIT.
030800
030900*    1060 -- SIGNIFICANT INTEGER-PART DIGIT COUNT, IGNORING
031000*            LEADING ZEROS, ZERO WHEN NO INTEGER-PART DIGITS
031100*            WERE WRITTEN AT ALL (A LEADING-DOT VALUE).
031200 1060-COUNT-SIG-DIGITS.
031300     IF WS-INT-DIGITS-RAW = ZERO
031400         MOVE ZERO TO WS-SIG-INT-DIGITS
031500     ELSE
031600         MOVE WS-MAGNITUDE TO WS-TEMP-MAG
031700         MOVE 1 TO WS-SIG-INT-DIGITS
031800         MOVE 'N' TO WS-BREAK-SW
031900         PERFORM 1061-COUNT-SIG-DIGITS-STEP THRU 1061-EXIT
032000             UNTIL WS-TEMP-MAG < 10 OR WS-SCAN-BREAK
032100     END-IF.
032200 1060-EXIT.
032300     EXIT.
032400
032500 1061-COUNT-SIG-DIGITS-STEP.
032600     DIVIDE WS-TEMP-MAG BY 10 GIVING WS-TEMP-MAG.
032700     ADD 1 TO WS-SIG-INT-DIGITS.
032800 1061-EXIT.
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200*    COLUMN STATE MERGE PARAGRAPHS (BUSINESS RULE)               *
033300*----------------------------------------------------------------*
033400*    2000 -- INTEGER VALUE MERGED INTO THE COLUMN.
033500 2000-MERGE-INTEGER.
033600     IF COL-TYPE-CODE = 4
033700         GO TO 2000-EXIT
033800     END-IF.
033900     IF WS-SIG-INT-DIGITS > COL-MAX-ABS-DIGITS
034000         MOVE WS-SIG-INT-DIGITS TO COL-MAX-ABS-DIGITS
034100     END-IF.
034200     IF COL-TYPE-CODE = 3
034300         GO TO 2000-EXIT
034400     END-IF.
034500     MOVE 2 TO COL-TYPE-CODE.
034600     IF WS-MAGNITUDE > COL-MAX-INT-VALUE
034700         MOVE WS-MAGNITUDE TO COL-MAX-INT-VALUE
034800     END-IF.
034900 2000-EXIT.
035000     EXIT.
035100
035200*    3000 -- DECIMAL VALUE MERGED INTO THE COLUMN (WIDENS).
035300 3000-MERGE-DECIMAL.
035400     IF COL-TYPE-CODE = 4
035500         GO TO 3000-EXIT
035600     END-IF.
035700     MOVE 3 TO COL-TYPE-CODE.
035800     IF WS-EXP-SEEN
035900         MOVE 'Y' TO COL-SAW-SCIENTIFIC
036000         GO TO 3000-EXIT
036100     END-IF.
036200     IF WS-SIG-INT-DIGITS > COL-MAX-ABS-DIGITS
036300         MOVE WS-SIG-INT-DIGITS TO COL-MAX-ABS-DIGITS
036400     END-IF.
036500     IF WS-FRAC-DIGITS > COL-MAX-SCALE
036600         MOVE WS-FRAC-DIGITS TO COL-MAX-SCALE
036700     END-IF.
036800 3000-EXIT.
036900     EXIT.
037000
037100*    4000 -- STRING VALUE MERGED INTO THE COLUMN (ABSORBING).
037200 4000-MERGE-STRING.
037300     MOVE 4 TO COL-TYPE-CODE.
037400 4000-EXIT.
037500     EXIT.
037600
037700*----------------------------------------------------------------*
037800*    7000 -- DEBUGGING-LAB TRACE LINE, WRITTEN ON EVERY CALL.    *
037900*----------------------------------------------------------------*
038000 7000-TRACE-CLASSIFICATION.
038100     MOVE ATTR-VALUE-IN(1:20) TO WS-TRACE-VALUE.
038200     MOVE WS-VALUE-CLASS TO WS-TRACE-CLASS.
038300     MOVE WS-MAGNITUDE-UNSIGNED TO WS-TRACE-MAGN.
038400     DISPLAY WS-TRACE-LINE.
038500 7000-EXIT.
038600     EXIT.
